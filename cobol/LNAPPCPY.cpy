000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* COPYBOOK:  LNAPPCPY
000600*
000700* AUTHOR  :  R. KINCADE
000800*
000900* LAYOUT OF THE LOAN APPLICATION RECORD, SHARED BY THE INPUT
001000* REGISTER, THE OUTPUT REGISTER AND THE WORKING-STORAGE COPY
001100* HELD WHILE THE ELIGIBILITY FIELDS ARE BEING STAMPED ON.
001200*
001300* SINCE THE SAME SHAPE IS NEEDED UNDER THREE DIFFERENT DATA-NAMES
001400* IN THE ONE PROGRAM, THIS MEMBER IS WRITTEN WITH THE :TAG: MACRO
001500* AND MUST BE COPIED WITH A REPLACING CLAUSE, E.G. --
001600*
001700*     COPY LNAPPCPY REPLACING ==:TAG:== BY ==APP-IN==.
001800*     COPY LNAPPCPY REPLACING ==:TAG:== BY ==APP-OUT==.
001900*     COPY LNAPPCPY REPLACING ==:TAG:== BY ==WS-APP==.
002000*
002100* NOTE ON THE 88-LEVELS BELOW -- BECAUSE THE MEMBER IS COPIED
002200* THREE TIMES UNDER THREE DATA-NAME PREFIXES, EVERY CONDITION
002300* NAME IS ALSO WRITTEN WITH THE :TAG: PREFIX, THE SAME AS THE
002400* DATA NAMES, OR THE THREE COPIES WOULD CLASH AT COMPILE TIME.
002500*
002600* MAINTENANCE HISTORY
002700* -------------------
002800* 1985-11-14  RK     ORIGINAL MEMBER FOR LOAN-SYS BATCH REWRITE
002850* 1998-10-05  RK     Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN MEMBER,
002860*                    APPLICATION-DATE AND LAST-UPDATE-DATE ALREADY
002870*                    CARRY A 2-DIGIT YEAR BUT ARE COSMETIC ONLY AND
002880*                    NOT USED IN ANY DATE ARITHMETIC - NO CHANGE.
002900* 2007-03-12  RK     (TKT LS-004) ADD LA-PURPOSE FREE-TEXT FIELD
003000* 2009-08-21  DJT    (TKT LS-031) WIDEN CREDIT SCORE TO S9(3)
003500* 2016-09-01  RK     (TKT LS-075) WIDENED THE RECORD TO MATCH THE
003600*                    BRANCH SYSTEM'S APPLICATION FILE -- ADDED THE
003700*                    RECORD-TYPE BYTE, APPLICATION-ID, BRANCH-CODE,
003800*                    ADDRESS/PHONE BLOCK, EMPLOYER-NAME,
003900*                    CO-APPLICANT SWITCH AND THE TWO DATE STAMPS.
004000*                    THESE ARE CARRIED THROUGH THE BATCH UNCHANGED;
004100*                    ONLY THE FIELDS DOCUMENTED IN THE ELIGIBILITY
004200*                    SPEC ARE READ OR SET BY LNAPBAT/LNELGCL.
004300* 2016-09-01  RK     (TKT LS-075) ADDED STATUS 88-LEVELS SO CALLERS
004400*                    CAN TEST TAG-STATUS-SUBMITTED ETC. INSTEAD OF
004500*                    COMPARING THE LITERAL.
004600******************************************************************
004700 01  :TAG:-RECORD.
004800     05  :TAG:-RECORD-TYPE       PIC X(01).
004900         88  :TAG:-TYPE-APPLICATION     VALUE 'A'.
005000         88  :TAG:-TYPE-AMENDMENT       VALUE 'M'.
005100     05  :TAG:-APPLICATION-ID    PIC X(10).
005200     05  :TAG:-BRANCH-CODE       PIC X(04).
005300     05  :TAG:-FULL-NAME         PIC X(40).
005400     05  :TAG:-ADDRESS.
005500         10  :TAG:-ADDR-STREET       PIC X(20).
005600         10  :TAG:-ADDR-CITY         PIC X(15).
005700         10  :TAG:-ADDR-STATE        PIC X(02).
005800         10  :TAG:-ADDR-ZIP          PIC X(09).
005900     05  :TAG:-PHONE             PIC X(12).
006000     05  :TAG:-APPLICATION-DATE-N PIC 9(06).
006100     05  :TAG:-APPLICATION-DATE REDEFINES
006200               :TAG:-APPLICATION-DATE-N.
006300         10  :TAG:-APP-DATE-YY       PIC 99.
006400         10  :TAG:-APP-DATE-MM       PIC 99.
006500         10  :TAG:-APP-DATE-DD       PIC 99.
006600     05  :TAG:-AMOUNT            PIC S9(9)V99   COMP-3.
006700     05  :TAG:-TENURE            PIC S9(3)      COMP-3.
006800     05  :TAG:-MONTHLY-INCOME    PIC S9(9)V99   COMP-3.
006900     05  :TAG:-MONTHLY-DEBT      PIC S9(9)V99   COMP-3.
007000     05  :TAG:-CREDIT-SCORE      PIC S9(3)      COMP-3.
007100     05  :TAG:-EMPLOYMENT-TYPE   PIC X(20).
007200     05  :TAG:-EMPLOYER-NAME     PIC X(30).
007300     05  :TAG:-PURPOSE           PIC X(40).
007400     05  :TAG:-CO-APPLICANT-SW   PIC X(01).
007500         88  :TAG:-HAS-CO-APPLICANT     VALUE 'Y'.
007600         88  :TAG:-NO-CO-APPLICANT      VALUE 'N'.
007700     05  :TAG:-DTI               PIC S9(1)V9999 COMP-3.
007800     05  :TAG:-RISK-SCORE        PIC S9(3)      COMP-3.
007900     05  :TAG:-DECISION          PIC X(7).
008000     05  :TAG:-INTEREST-RATE     PIC S9(3)V9    COMP-3.
008100     05  :TAG:-STATUS            PIC X(9).
008200         88  :TAG:-STATUS-SUBMITTED      VALUE 'SUBMITTED'.
008300         88  :TAG:-STATUS-APPROVED       VALUE 'APPROVED'.
008400         88  :TAG:-STATUS-REJECTED       VALUE 'REJECTED'.
008500     05  :TAG:-LAST-UPDATE-DATE-N PIC 9(06).
008600     05  :TAG:-LAST-UPDATE-DATE REDEFINES
008700               :TAG:-LAST-UPDATE-DATE-N.
008800         10  :TAG:-UPD-DATE-YY       PIC 99.
008900         10  :TAG:-UPD-DATE-MM       PIC 99.
009000         10  :TAG:-UPD-DATE-DD       PIC 99.
009100     05  FILLER                  PIC X(10).
