000010******************************************************************
000020* LICENSED MATERIALS - PROPERTY OF IBM
000030* ALL RIGHTS RESERVED
000040******************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.     LNELGCL.
000070 AUTHOR.         R. KINCADE.
000080 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000090 DATE-WRITTEN.   11/14/85.
000100 DATE-COMPILED.
000110 SECURITY.       NON-CONFIDENTIAL.
000120******************************************************************
000130*
000140* PROGRAM:  LNELGCL
000150*
000160* CALLED FROM LNAPBAT FOR EVERY APPLICATION READ FROM THE
000170* APPLICATION REGISTER.  GIVEN THE APPLICANT'S REQUESTED AMOUNT,
000180* TERM, INCOME, EXISTING DEBT, CREDIT SCORE AND EMPLOYMENT TYPE,
000190* RETURNS THE DEBT-TO-INCOME RATIO, THE COMPOSITE RISK SCORE,
000200* THE ELIGIBILITY DECISION AND THE RECOMMENDED INTEREST RATE.
000210* NO FILE I/O IS DONE HERE -- THIS IS A PURE CALCULATION MODULE,
000220* CALLED ONCE PER INPUT RECORD.
000230*
000240* THE FOUR CALCULATIONS ARE KEPT IN THEIR OWN PARAGRAPHS AND RUN
000250* IN A FIXED ORDER BECAUSE EACH ONE FEEDS THE NEXT -- THE RISK
000260* SCORE NEEDS THE DTI ALREADY STORED, AND THE DECISION NEEDS THE
000270* RISK SCORE ALREADY STORED.  DO NOT REORDER THE FOUR PERFORMS
000280* IN 000-MAIN-LOGIC WITHOUT CHECKING ALL FOUR DOWNSTREAM RULES.
000290*
000300******************************************************************
000310* MAINTENANCE HISTORY
000320* -------------------
000330* 11/14/85  RK     ORIGINAL MODULE FOR LOAN-SYS BATCH REWRITE,
000340*                  REPLACES THE OLD INTEREST SUBROUTINE LNRATE01.
000350* 1998-10-21 RK     Y2K REVIEW -- MODULE CARRIES NO DATE FIELDS,
000360*                  NO CHANGE REQUIRED.
000370* 03/12/07  RK     (TKT LS-004) THREE-BAND RISK SCORE ADDED --
000380*                  CREDIT SCORE BAND, DTI BAND, EMPLOYMENT BAND.
000390* 06/02/08  RK     (TKT LS-009) CLAMP RISK SCORE TO 0 THRU 100
000400*                  AFTER UNDERWRITING FLAGGED A NEGATIVE SCORE.
000410* 11/14/08  DJT    (TKT LS-018) EMPLOYMENT TYPE COMPARE MADE
000420*                  CASE-INSENSITIVE -- FEED FROM THE WEB TEAM
000430*                  STARTED SENDING LOWER CASE VALUES.
000440* 09/03/09  DJT    (TKT LS-031) WIDEN CREDIT SCORE LINKAGE FIELD
000450*                  TO S9(3) TO MATCH LNAPPCPY.
000460* 04/17/12  RK     (TKT LS-047) RATE FORMULA CHANGED FROM A FLAT
000470*                  TABLE LOOKUP TO THE COMPUTE BELOW, PER
000480*                  UNDERWRITING MEMO 12-06.
000490* 02/05/15  JMT    (TKT LS-062) MINOR -- DROPPED UNUSED
000500*                  WS-OLD-RATE-TABLE, SUPERSEDED BY TKT LS-047.
000510* 03/02/17  RK     (TKT LS-082) 100-CALC-DTI SPLIT INTO A
000520*                  ZERO-INCOME BRANCH SO THE 1.0000 FLOOR READS
000530*                  AS ITS OWN RULE INSTEAD OF HIDING IN AN ELSE.
000540*                  CALL COUNTER AND RATE FLOOR MOVED TO 77-LEVEL
000550*                  ITEMS, NOT LEFT IN A GROUP.
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590* SAME TARGET MACHINE AS LNAPBAT -- THIS MODULE ONLY RUNS CALLED
000600* FROM THAT PROGRAM, NEVER STANDALONE.
000610 SOURCE-COMPUTER. IBM-390.
000620 OBJECT-COMPUTER. IBM-390.
000630 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000640******************************************************************
000650 DATA DIVISION.
000660 WORKING-STORAGE SECTION.
000670******************************************************************
000680* STANDALONE COUNTER AND CONSTANT, KEPT AS 77-LEVELS PER SHOP
000690* HABIT RATHER THAN BURIED IN A GROUP.
000700*
000710* WS-CALL-COUNT IS PURELY A DIAGNOSTIC -- IT NEVER PRINTS ON THE
000720* ELIGIBILITY REPORT, BUT IT HAS SAVED A DEBUGGING SESSION MORE
000730* THAN ONCE WHEN A DUMP NEEDED TO SHOW HOW MANY APPLICATIONS HAD
000740* ACTUALLY BEEN SCORED BEFORE AN ABEND.
000750 77  WS-CALL-COUNT               PIC 9(7)     COMP   VALUE 0.
000760*
000770* WS-RATE-FLOOR IS THE BASE RATE UNDERWRITING QUOTES A PERFECT
000780* (ZERO RISK SCORE) APPLICANT -- SEE 400-CALC-RATE.  HELD HERE
000790* RATHER THAN AS A LITERAL IN THE COMPUTE SO THE NEXT RATE MEMO
000800* ONLY HAS TO CHANGE ONE VALUE CLAUSE.
000810 77  WS-RATE-FLOOR               PIC S9(3)V9  COMP-3 VALUE +8.5.
000820*
000830* WS-RISK-SCORE-SUM IS THE RUNNING ACCUMULATOR FOR THE THREE
000840* RISK BANDS (CREDIT SCORE, DTI, EMPLOYMENT TYPE).  IT IS
000850* REDEFINED OVER A RAW X(02) SO THE CLEAR-TO-LOW-VALUES IN THE
000860* VALUE CLAUSE BELOW LEAVES NO STALE PACKED DIGITS BEHIND FROM
000870* A PRIOR CALL -- THE SAME HABIT THE SHOP USES FOR ANY COMP-3
000880* FIELD THAT GETS RESET EVERY CALL RATHER THAN CARRIED FORWARD.
000890 01  WS-RISK-SCORE-RAW           PIC X(02) VALUE LOW-VALUES.
000900 01  WS-RISK-SCORE-SUM REDEFINES WS-RISK-SCORE-RAW
000910                                 PIC S9(3)      COMP-3.
000920*
000930* WS-DTI-WORK HOLDS THE COMPUTED DEBT-TO-INCOME RATIO BEFORE IT
000940* IS MOVED OUT TO THE LINKAGE FIELD -- KEPT LOCAL SO 100-CALC-DTI
000950* HAS SOMEWHERE TO ROUND INTO REGARDLESS OF WHICH BRANCH IT TAKES.
000960 01  WS-DTI-RAW                  PIC X(03) VALUE LOW-VALUES.
000970 01  WS-DTI-WORK REDEFINES WS-DTI-RAW
000980                                 PIC S9(1)V9999 COMP-3.
000990*
001000* WS-EMP-TYPE-UC IS THE UPPER-CASED WORKING COPY OF THE CALLER'S
001010* EMPLOYMENT TYPE FIELD -- SEE 230-EMPLOYMENT-BAND.  THE REDEFINES
001020* BELOW SPLITS OFF THE FIRST BYTE ONLY SO A FUTURE EMPLOYMENT-TYPE
001030* ABBREVIATION CHECK CAN TEST THE LEAD CHARACTER WITHOUT A WHOLE
001040* EVALUATE -- NOT USED TODAY BUT CHEAP TO CARRY.
001050 01  WS-EMP-TYPE-UC              PIC X(20) VALUE SPACES.
001060 01  WS-EMP-TYPE-PARTS REDEFINES WS-EMP-TYPE-UC.
001070     05  WS-EMP-TYPE-1ST         PIC X(01).
001080     05  WS-EMP-TYPE-REST        PIC X(19).
001090*
001100* WS-RATE-WORK IS THE SCRATCH AREA 400-CALC-RATE COMPUTES INTO
001110* BEFORE THE FINAL MOVE TO THE LINKAGE FIELD -- KEPT SEPARATE SO
001120* THE ROUNDED COMPUTE NEVER WRITES DIRECTLY OVER LK-INTEREST-RATE.
001130 01  WS-MISC-FIELDS.
001140     05  WS-RATE-WORK            PIC S9(3)V9  COMP-3 VALUE 0.
001150     05  FILLER                  PIC X(04).
001160******************************************************************
001170 LINKAGE SECTION.
001180******************************************************************
001190* LK-CALC-PARMS IS THE ONE-RECORD CALL INTERFACE -- LNAPBAT MOVES
001200* THE SIX APPLICANT FIELDS IN, THIS MODULE FILLS IN THE FOUR
001210* RESULT FIELDS, AND LNAPBAT MOVES THOSE BACK OUT TO THE WORKING
001220* COPY OF THE APPLICATION RECORD.  THE SHAPE HERE MUST TRACK
001230* WS-CALC-PARMS IN LNAPBAT FIELD FOR FIELD -- IF ONE CHANGES, SO
001240* DOES THE OTHER, SINCE THIS IS A CALL INTERFACE, NOT A COPYBOOK.
001250 01  LK-CALC-PARMS.
001260*    ---- INPUT FIELDS, SET BY THE CALLER ----
001270     05  LK-AMOUNT               PIC S9(9)V99   COMP-3.
001280     05  LK-TENURE               PIC S9(3)      COMP-3.
001290     05  LK-MONTHLY-INCOME       PIC S9(9)V99   COMP-3.
001300     05  LK-MONTHLY-DEBT         PIC S9(9)V99   COMP-3.
001310     05  LK-CREDIT-SCORE         PIC S9(3)      COMP-3.
001320     05  LK-EMPLOYMENT-TYPE      PIC X(20).
001330*    ---- OUTPUT FIELDS, SET BY THIS MODULE ----
001340     05  LK-DTI                  PIC S9(1)V9999 COMP-3.
001350     05  LK-RISK-SCORE           PIC S9(3)      COMP-3.
001360     05  LK-DECISION             PIC X(7).
001370     05  LK-INTEREST-RATE        PIC S9(3)V9    COMP-3.
001380     05  FILLER                  PIC X(05).
001390******************************************************************
001400 PROCEDURE DIVISION USING LK-CALC-PARMS.
001410******************************************************************
001420* 000-MAIN-LOGIC IS THE ONLY ENTRY POINT -- THIS MODULE HAS NO
001430* INITIAL PARAGRAPH OTHER THAN THIS ONE AND NO FILE I/O, SO THERE
001440* IS NO 700-/710- RANGE HERE THE WAY LNAPBAT HAS ONE.
001450 000-MAIN-LOGIC.
001460     ADD 1 TO WS-CALL-COUNT.
001470*
001480*    A FEW UPSTREAM FEEDS HAVE SENT SPACES OR JUNK IN THE NUMERIC
001490*    APPLICANT FIELDS OVER THE YEARS (BAD EXTRACT, TRUNCATED CARD)
001500*    -- DEFAULT THOSE THREE TO ZERO RATHER THAN LET THE COMPUTE
001510*    BELOW ABEND ON BAD DATA.  EMPLOYMENT TYPE DOES NOT NEED THIS
001520*    SINCE IT IS ALPHANUMERIC AND 230-EMPLOYMENT-BAND FALLS TO
001530*    THE OTHER-EMPLOYER-TYPE BAND ON ANY VALUE IT DOES NOT KNOW.
001540     IF LK-MONTHLY-INCOME IS NOT NUMERIC
001550         MOVE 0 TO LK-MONTHLY-INCOME
001560     END-IF
001570     IF LK-MONTHLY-DEBT IS NOT NUMERIC
001580         MOVE 0 TO LK-MONTHLY-DEBT
001590     END-IF
001600     IF LK-CREDIT-SCORE IS NOT NUMERIC
001610         MOVE 0 TO LK-CREDIT-SCORE
001620     END-IF.
001630*
001640*    FIXED ORDER -- DTI FIRST, THEN RISK SCORE (WHICH NEEDS DTI),
001650*    THEN DECISION (WHICH NEEDS RISK SCORE), THEN RATE (WHICH
001660*    NEEDS RISK SCORE TOO).  SEE THE BANNER NOTE AT THE TOP OF
001670*    THE PROGRAM.
001680     PERFORM 100-CALC-DTI       THRU 100-EXIT.
001690     PERFORM 200-CALC-RISK-SCORE THRU 200-EXIT.
001700     PERFORM 300-CALC-DECISION  THRU 300-EXIT.
001710     PERFORM 400-CALC-RATE      THRU 400-EXIT.
001720     GOBACK.
001730*
001740* 100-CALC-DTI -- DEBT-TO-INCOME RATIO, MONTHLY DEBT OVER MONTHLY
001750* INCOME, ROUNDED TO FOUR DECIMAL PLACES.  A ZERO OR NEGATIVE
001760* INCOME CANNOT BE DIVIDED INTO, SO TKT LS-082 SPLIT THAT CASE
001770* OUT INTO ITS OWN NAMED RULE (100-ZERO-INCOME-RTN) INSTEAD OF
001780* HANGING IT OFF AN ELSE -- A FLOOR OF 1.0000 (100% DTI) SIGNALS
001790* "NO DEMONSTRATED INCOME" TO 300-CALC-DECISION, WHICH REJECTS
001800* ANY DTI OVER 0.60 ANYWAY.
001810 100-CALC-DTI.
001820     IF LK-MONTHLY-INCOME <= 0
001830         GO TO 100-ZERO-INCOME-RTN
001840     END-IF.
001850*    NORMAL CASE -- INCOME IS POSITIVE, DIVIDE STRAIGHT THROUGH.
001860     COMPUTE WS-DTI-WORK ROUNDED =
001870         LK-MONTHLY-DEBT / LK-MONTHLY-INCOME.
001880     GO TO 100-STORE-DTI.
001890 100-ZERO-INCOME-RTN.
001900*    NO INCOME ON FILE -- TREAT AS MAXIMUM DTI RATHER THAN LET
001910*    THE DIVIDE ABEND ON A ZERO DIVISOR.
001920     MOVE 1.0000 TO WS-DTI-WORK.
001930 100-STORE-DTI.
001940     MOVE WS-DTI-WORK TO LK-DTI.
001950 100-EXIT.
001960     EXIT.
001970*
001980* 200-CALC-RISK-SCORE -- COMPOSITE 0-100 SCORE, HIGHER IS RISKIER.
001990* BUILT UP FROM THREE INDEPENDENT BANDS (CREDIT SCORE, DTI,
002000* EMPLOYMENT TYPE) AND THEN CLAMPED -- THE BANDS CAN IN THEORY
002010* SUM PAST 100 OR, IF A FUTURE BAND EVER SUBTRACTS POINTS, BELOW
002020* ZERO, SO THE CLAMP STAYS HERE EVEN THOUGH NO BAND TODAY GOES
002030* NEGATIVE (TKT LS-009 ADDED IT AFTER A NEGATIVE SCORE GOT PAST
002040* AN EARLIER VERSION OF THIS PARAGRAPH).
002045 200-CALC-RISK-SCORE.
002050     MOVE 0 TO WS-RISK-SCORE-SUM.
002060     PERFORM 210-CREDIT-SCORE-BAND THRU 210-EXIT.
002070     PERFORM 220-DTI-BAND          THRU 220-EXIT.
002080     PERFORM 230-EMPLOYMENT-BAND   THRU 230-EXIT.
002090     IF WS-RISK-SCORE-SUM > 100
002100         MOVE 100 TO WS-RISK-SCORE-SUM
002110     END-IF.
002120     IF WS-RISK-SCORE-SUM < 0
002130         MOVE 0 TO WS-RISK-SCORE-SUM
002140     END-IF.
002150     MOVE WS-RISK-SCORE-SUM TO LK-RISK-SCORE.
002160 200-EXIT.
002170     EXIT.
002180*
002190* 210-CREDIT-SCORE-BAND -- THE BETTER THE CREDIT SCORE, THE FEWER
002200* RISK POINTS IT ADDS.  BAND CUTOFFS (760/700/650) ARE THE SAME
002210* ONES UNDERWRITING HAS USED SINCE THE ORIGINAL SCREEN-BASED
002220* APPROVAL SYSTEM -- THEY ARE NOT TIED TO ANY BUREAU'S PUBLISHED
002230* SCORE BANDS, THEY ARE THIS SHOP'S OWN CUTOFFS.
002240 210-CREDIT-SCORE-BAND.
002250     EVALUATE TRUE
002260         WHEN LK-CREDIT-SCORE >= 760
002270*            TOP TIER -- BARELY ADDS TO THE SCORE.
002280             ADD 10 TO WS-RISK-SCORE-SUM
002290         WHEN LK-CREDIT-SCORE >= 700
002300             ADD 25 TO WS-RISK-SCORE-SUM
002310         WHEN LK-CREDIT-SCORE >= 650
002320             ADD 45 TO WS-RISK-SCORE-SUM
002330         WHEN OTHER
002340*            BELOW 650 -- HEAVIEST CREDIT-SCORE PENALTY.
002350             ADD 70 TO WS-RISK-SCORE-SUM
002360     END-EVALUATE.
002370 210-EXIT.
002380     EXIT.
002390*
002400* 220-DTI-BAND -- MIRRORS 210- BUT ON THE RATIO JUST COMPUTED IN
002410* 100-CALC-DTI RATHER THAN ON THE RAW CREDIT SCORE.  CUTOFFS
002420* (.25/.35/.50) LINE UP WITH THE SAME THRESHOLDS 300-CALC-DECISION
002430* USES FOR REJECT/REVIEW SO THE RISK SCORE AND THE DECISION NEVER
002440* DISAGREE WITH EACH OTHER ON A BORDERLINE APPLICATION.
002450 220-DTI-BAND.
002460     EVALUATE TRUE
002470         WHEN LK-DTI <= 0.25
002480             ADD 5  TO WS-RISK-SCORE-SUM
002490         WHEN LK-DTI <= 0.35
002500             ADD 15 TO WS-RISK-SCORE-SUM
002510         WHEN LK-DTI <= 0.50
002520             ADD 35 TO WS-RISK-SCORE-SUM
002530         WHEN OTHER
002540             ADD 55 TO WS-RISK-SCORE-SUM
002550     END-EVALUATE.
002560 220-EXIT.
002570     EXIT.
002580*
002590* 230-EMPLOYMENT-BAND -- SALARIED APPLICANTS ARE THE LOWEST RISK,
002600* SELF-EMPLOYED AND STUDENT APPLICANTS CARRY MORE POINTS BECAUSE
002610* THEIR INCOME IS LESS PREDICTABLE YEAR TO YEAR, AND ANYTHING
002620* UNRECOGNIZED FALLS TO THE HIGHEST BAND RATHER THAN BEING
002630* TREATED AS SALARIED BY DEFAULT.
002640*
002650* TKT LS-018 -- EMPLOYMENT TYPE MUST COMPARE CASE-INSENSITIVE,
002660* SO WE UPPER-CASE OUR OWN COPY BEFORE THE EVALUATE.  PIC X
002670* COMPARES ALREADY IGNORE TRAILING-BLANK DIFFERENCES.
002680 230-EMPLOYMENT-BAND.
002690     MOVE LK-EMPLOYMENT-TYPE TO WS-EMP-TYPE-UC.
002700*    INSPECT CONVERTING, NOT A FUNCTION CALL -- THIS SHOP DOES
002710*    NOT USE INTRINSIC FUNCTIONS IN BATCH WORK.
002720     INSPECT WS-EMP-TYPE-UC CONVERTING
002730         "abcdefghijklmnopqrstuvwxyz" TO
002740         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002750     EVALUATE WS-EMP-TYPE-UC
002760         WHEN "SALARIED"
002770             ADD 5  TO WS-RISK-SCORE-SUM
002780         WHEN "SELF_EMPLOYED"
002790             ADD 15 TO WS-RISK-SCORE-SUM
002800         WHEN "STUDENT"
002810             ADD 25 TO WS-RISK-SCORE-SUM
002820         WHEN OTHER
002830*            UNKNOWN EMPLOYMENT TYPE -- TREAT AS THE RISKIEST
002840*            BAND RATHER THAN GUESS.
002850             ADD 35 TO WS-RISK-SCORE-SUM
002860     END-EVALUATE.
002870 230-EXIT.
002880     EXIT.
002890*
002900* 300-CALC-DECISION -- THE ONE-OF-THREE ELIGIBILITY CALL.  CREDIT
002910* SCORE AND DTI ARE TESTED DIRECTLY HERE (NOT OFF THE RISK SCORE)
002920* BECAUSE UNDERWRITING WANTS A HARD REJECT LINE ON THOSE TWO
002930* FIELDS REGARDLESS OF HOW THE OTHER BANDS NET OUT -- A STRONG
002940* EMPLOYMENT BAND CANNOT BUY BACK A SUB-600 CREDIT SCORE.
002950 300-CALC-DECISION.
002960     EVALUATE TRUE
002970         WHEN LK-CREDIT-SCORE < 600 OR LK-DTI > 0.60
002980*            HARD STOP -- EITHER TEST ALONE IS ENOUGH TO REJECT.
002990             MOVE "REJECT " TO LK-DECISION
003000         WHEN LK-CREDIT-SCORE < 680 OR LK-DTI > 0.45
003010*            BORDERLINE -- SENDS THE APPLICATION TO MANUAL REVIEW
003020*            RATHER THAN AN AUTOMATIC APPROVAL OR REJECTION.
003030             MOVE "REVIEW " TO LK-DECISION
003040         WHEN OTHER
003050             MOVE "ELIGIBL" TO LK-DECISION
003060     END-EVALUATE.
003070 300-EXIT.
003080     EXIT.
003090*
003100* 400-CALC-RATE -- TKT LS-047 -- RATE = 8.5 + (RISK SCORE * .05),
003110* ROUNDED TO ONE DECIMAL.  REPLACES THE OLD LNRATE01 TABLE
003120* LOOKUP -- A RISKIER APPLICANT (HIGHER RISK SCORE) PAYS A
003130* PROPORTIONALLY HIGHER RATE ABOVE THE WS-RATE-FLOOR BASE.
003140 400-CALC-RATE.
003150     COMPUTE WS-RATE-WORK ROUNDED =
003160         WS-RATE-FLOOR + (LK-RISK-SCORE * 0.05).
003170     MOVE WS-RATE-WORK TO LK-INTEREST-RATE.
003180 400-EXIT.
003190     EXIT.
