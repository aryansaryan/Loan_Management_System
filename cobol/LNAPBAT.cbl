000010******************************************************************
000020* LICENSED MATERIALS - PROPERTY OF IBM
000030* ALL RIGHTS RESERVED
000040******************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.     LNAPBAT.
000070 AUTHOR.         R. KINCADE.
000080 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000090 DATE-WRITTEN.   11/14/85.
000100 DATE-COMPILED.
000110 SECURITY.       NON-CONFIDENTIAL.
000120******************************************************************
000130* PROGRAM:  LNAPBAT
000140*
000150* READS A SEQUENTIAL LOAN APPLICATION REGISTER, CALLS LNELGCL
000160* TO SCORE EACH APPLICATION, WRITES THE SCORED APPLICATION TO
000170* THE OUTPUT REGISTER, AND PRODUCES THE NIGHTLY ELIGIBILITY
000180* REPORT WITH CONTROL-BREAK SUBTOTALS BY DECISION AND A GRAND
000190* TOTAL FOOTER.
000200*
000210* RERUN NOTE -- NO CHECKPOINT IN THIS PROGRAM.  IF IT ABENDS
000220* MID-FILE, RESUBMIT THE WHOLE NIGHTLY FEED FROM THE TOP; DO
000230* NOT TRY TO RESTART PARTWAY THROUGH LNAPIN.
000240*
000250* THIS PROGRAM DOES BOTH THE SCORING PASS AND THE REPORT PASS IN
000260* THE SAME READ LOOP (SEE 100-PROCESS-APPLICATIONS) -- THERE IS
000270* NO SEPARATE SORT OR SECOND PASS OVER THE OUTPUT REGISTER.  THE
000280* OPTIONAL STATUS FILTER (TKT LS-018) ONLY SUPPRESSES A RECORD
000290* FROM THE REPORT AND THE RUNNING TOTALS -- EVERY APPLICATION IS
000300* STILL WRITTEN TO LOAN-APPLICATIONS-OUT REGARDLESS OF THE FILTER.
000310*
000320* Application record description (fixed, see LNAPPCPY member):
000330*     0    1    1    2    2    3    3    4    4    5    5    6
000340* ....5....0....5....0....5....0....5....0....5....0....5....0....
000350*
000360******************************************************************
000370*
000380* MAINTENANCE HISTORY
000390* -------------------
000400* 11/14/85  RK     ORIGINAL PROGRAM FOR LOAN-SYS BATCH REWRITE,
000410*                  REPLACES THE OLD ON-LINE APPROVE/REJECT SCREEN
000420*                  FOR THE NIGHTLY SCORING RUN.
000430* 1998-10-21 RK    Y2K REVIEW -- RUN DATE STAMP USES 2-DIGIT
000440*                  YEAR ON THE REPORT HEADER ONLY (COSMETIC);
000450*                  NO STORED DATE FIELDS AFFECTED, NO CHANGE.
000460* 03/12/07  RK     (TKT LS-004) ADD ELIGIBILITY REPORT OUTPUT
000470*                  WITH PER-DECISION SUBTOTALS.
000480* 06/02/08  RK     (TKT LS-009) GRAND TOTAL FOOTER ADDED AFTER
000490*                  UNDERWRITING ASKED FOR A PORTFOLIO ROLL-UP.
000500* 11/14/08  DJT    (TKT LS-018) OPTIONAL STATUS FILTER PARAMETER
000510*                  ADDED SO THE REPORT CAN BE RERUN FOR A SINGLE
000520*                  STATUS WITHOUT RESUBMITTING THE WHOLE FEED.
000530* 09/03/09  DJT    (TKT LS-031) WIDEN CREDIT SCORE FIELDS TO
000540*                  S9(3) TO MATCH LNAPPCPY/LNELGCL.
000550* 04/17/12  RK     (TKT LS-047) NO CHANGE HERE -- RATE FORMULA
000560*                  MOVE WAS ENTIRELY INSIDE LNELGCL.
000570* 02/05/15  JMT    (TKT LS-062) DROPPED THE OLD SORT STEP THAT
000580*                  USED TO PRECEDE THIS PROGRAM IN THE JCL --
000590*                  THREE FIXED DECISION BUCKETS REPLACE IT, SEE
000600*                  750-ACCUMULATE-TOTALS.
000610* 07/19/16  RK     (TKT LS-071) BUMP AMOUNT FIELDS ON THE REPORT
000620*                  TOTALS TO S9(11)V99 AFTER A PORTFOLIO OVERFLOW
000630*                  ON THE QUARTERLY RUN.
000640* 03/02/17  RK     (TKT LS-082) 700-OPEN-FILES AND 710-READ-
000650*                  APPLICATION REWRITTEN TO BRANCH ON GO TO TO A
000660*                  COMMON ERROR PARAGRAPH INSTEAD OF REPEATING THE
000670*                  ABEND LOGIC INLINE THREE TIMES.  FILE-STATUS
000680*                  AND SWITCH FIELDS MOVED OUT OF WS-FIELDS TO
000690*                  STANDALONE 77-LEVELS.
000700* 03/02/17  RK     (TKT LS-082) DROPPED THE OLD SAMPLE-PROGRAM
000710*                  BANNER COMMENT THAT CARRIED OVER FROM THE
000720*                  DEBUGGING-CLASS COPYBOOK THIS PROGRAM WAS
000730*                  ORIGINALLY CLONED FROM -- REPLACED WITH A
000740*                  RESTART NOTE THAT ACTUALLY APPLIES TO LNAPBAT.
000750* 05/11/17  RK     (TKT LS-082) ADDED PARAGRAPH-LEVEL COMMENTARY
000760*                  THROUGHOUT AFTER THE PROGRAM FAILED A SHOP
000770*                  READABILITY AUDIT -- SEE ALSO LNELGCL SAME DATE.
000780******************************************************************
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810* STANDARD SHOP TARGET -- SAME AS EVERY OTHER LOAN-SYS BATCH
000820* PROGRAM, NOT SPECIFIC TO LNAPBAT.
000830 SOURCE-COMPUTER. IBM-390.
000840 OBJECT-COMPUTER. IBM-390.
000850 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880*
000890*    INPUT REGISTER -- ONE RECORD PER APPLICATION, FED NIGHTLY
000900*    FROM THE BRANCH SYSTEM EXTRACT.
000910     SELECT LOAN-APPLICATIONS-IN  ASSIGN TO LNAPIN
000920            ORGANIZATION IS LINE SEQUENTIAL
000930            FILE STATUS  IS  WS-APPIN-STATUS.
000940*
000950*    OUTPUT REGISTER -- EVERY INPUT RECORD IS WRITTEN BACK OUT
000960*    HERE, SCORED, REGARDLESS OF THE STATUS FILTER BELOW.
000970     SELECT LOAN-APPLICATIONS-OUT ASSIGN TO LNAPOUT
000980            ORGANIZATION IS LINE SEQUENTIAL
000990            FILE STATUS  IS  WS-APPOUT-STATUS.
001000*
001010*    PRINT FILE -- THE NIGHTLY ELIGIBILITY REPORT, DETAIL LINES
001020*    PLUS CONTROL-BREAK SUBTOTALS AND A GRAND TOTAL FOOTER.
001030     SELECT ELIGIBILITY-REPORT-OUT ASSIGN TO LNAPRPT
001040            ORGANIZATION IS LINE SEQUENTIAL
001050            FILE STATUS  IS  WS-REPORT-STATUS.
001060*
001070******************************************************************
001080 DATA DIVISION.
001090 FILE SECTION.
001100*
001110* BOTH APPLICATION FILES SHARE THE SAME RECORD SHAPE (LNAPPCPY),
001120* COPIED TWICE UNDER TWO DIFFERENT PREFIXES SO THE INPUT AND
001130* OUTPUT BUFFERS NEVER OVERLAP IN STORAGE.
001140 FD  LOAN-APPLICATIONS-IN
001150     RECORDING MODE IS F
001160     BLOCK CONTAINS 0 RECORDS.
001170 COPY LNAPPCPY REPLACING ==:TAG:== BY ==APP-IN==.
001180*
001190 FD  LOAN-APPLICATIONS-OUT
001200     RECORDING MODE IS F
001210     BLOCK CONTAINS 0 RECORDS.
001220 COPY LNAPPCPY REPLACING ==:TAG:== BY ==APP-OUT==.
001230*
001240* THE REPORT FILE HAS NO RECORD LAYOUT OF ITS OWN -- IT IS A
001250* PLAIN 132-BYTE PRINT LINE, FILLED FROM ONE OF THE FIVE
001260* RPT-xxxx GROUPS DOWN IN WORKING-STORAGE BEFORE EACH WRITE.
001270 FD  ELIGIBILITY-REPORT-OUT
001280     RECORDING MODE IS F.
001290 01  RPT-RECORD                  PIC X(132).
001300*
001310******************************************************************
001320 WORKING-STORAGE SECTION.
001330******************************************************************
001340* SWITCHES AND FILE-STATUS FIELDS KEPT AS STANDALONE 77-LEVELS,
001350* NOT BURIED IN A GROUP, SO EACH ONE SHOWS BY NAME ON A DUMP --
001360* SAME HABIT AS THE OLD FILE-STATUS/TEST-STATUS 77'S.
001370*
001380* ONE STATUS FIELD PER FILE -- TESTED IN 700-OPEN-FILES ON OPEN
001390* AND, FOR THE INPUT FILE, AGAIN ON EVERY READ IN
001400* 710-READ-APPLICATION.
001410 77  WS-APPIN-STATUS             PIC X(2)  VALUE SPACES.
001420 77  WS-APPOUT-STATUS            PIC X(2)  VALUE SPACES.
001430 77  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.
001440*
001450* WS-APPIN-EOF IS THE END-OF-FILE SWITCH THAT DRIVES THE MAIN
001460* PROCESSING LOOP IN 000-MAIN -- SET TO 'Y' EITHER ON A GENUINE
001470* END-OF-FILE OR ON A FATAL FILE ERROR, SO ONE TEST COVERS BOTH.
001480 77  WS-APPIN-EOF                PIC X     VALUE SPACES.
001490*
001500* WS-PARM-SUPPLIED RECORDS WHETHER THE OPERATOR CARD READ BY
001510* 020-GET-RUN-PARM ACTUALLY NAMED A STATUS TO FILTER ON -- TESTED
001520* IN 100-PROCESS-APPLICATIONS BEFORE A RECORD IS ADDED TO THE
001530* REPORT TOTALS.
001540 77  WS-PARM-SUPPLIED            PIC X     VALUE 'N'.
001550     88  NO-FILTER-REQUESTED               VALUE 'N'.
001560     88  FILTER-REQUESTED                  VALUE 'Y'.
001570*
001580* RUN-DATE/TIME STAMP, PULLED ONCE AT STARTUP FOR BOTH THE
001590* STARTUP DISPLAY LINES AND THE REPORT HEADER (SEE 800-INIT-
001600* REPORT) -- NOT REFRESHED AGAIN DURING THE RUN.
001610 01  SYSTEM-DATE-AND-TIME.
001620     05  CURRENT-DATE.
001630         10  CURRENT-YEAR         PIC 9(2).
001640         10  CURRENT-MONTH        PIC 9(2).
001650         10  CURRENT-DAY          PIC 9(2).
001660     05  CURRENT-TIME.
001670         10  CURRENT-HOUR         PIC 9(2).
001680         10  CURRENT-MINUTE       PIC 9(2).
001690         10  CURRENT-SECOND       PIC 9(2).
001700         10  CURRENT-HNDSEC       PIC 9(2).
001710     05  FILLER                   PIC X(02).
001720*
001730* WS-APP-RECORD -- THE WORKING COPY OF THE APPLICATION, MOVED IN
001740* FROM APP-IN-RECORD ON EVERY READ AND MOVED BACK OUT TO
001750* APP-OUT-RECORD AFTER LNELGCL HAS STAMPED ITS FOUR RESULT
001760* FIELDS ON IT.  THIS IS THE THIRD AND LAST OF THE THREE
001770* :TAG: COPIES OF LNAPPCPY.
001780 COPY LNAPPCPY REPLACING ==:TAG:== BY ==WS-APP==.
001790*
001800* TKT LS-018 -- OPTIONAL RUN PARAMETER, ONE STATUS VALUE OR
001810* SPACES FOR "NO FILTER".  RAW FORM KEPT SEPARATE FROM THE
001820* WORKING FIELD SO A SHORT OPERATOR CARD DOESN'T LEAVE JUNK
001830* IN THE RIGHT-HAND BYTES (SEE 020-GET-RUN-PARM).
001840 01  WS-RUN-PARM-RAW             PIC X(09) VALUE SPACES.
001850* REDEFINES RATHER THAN A SEPARATE FIELD -- THE RAW CARD IMAGE
001860* AND THE FILTER VALUE ARE THE SAME NINE BYTES, JUST READ UNDER
001870* TWO NAMES FOR CLARITY AT THE TWO PLACES EACH IS USED.
001880 01  WS-RUN-PARM-FIELDS REDEFINES WS-RUN-PARM-RAW.
001890     05  WS-FILTER-STATUS        PIC X(09).
001900*
001910* WORK-VARIABLES -- RUN-WIDE COUNTERS AND ACCUMULATORS, NONE OF
001920* WHICH GO OUT ON THE REPORT INDIVIDUALLY EXCEPT THE GRAND
001930* TOTAL PAIR AT THE BOTTOM.
001940 01  WORK-VARIABLES.
001950*    WS-SUM-IDX IS THE SEARCH/VARYING INDEX FOR WS-SUMMARY-TABLE
001960*    BELOW -- COMP, NOT COMP-3, SINCE IT IS A SUBSCRIPT RATHER
001970*    THAN A STORED AMOUNT.
001980     05  WS-SUM-IDX              PIC S9(4)   COMP  VALUE +0.
001990*    TOTAL APPLICATIONS READ THIS RUN, WHETHER OR NOT THEY PASS
002000*    THE STATUS FILTER -- DISPLAYED NOWHERE TODAY BUT KEPT FOR
002010*    THE NEXT TIME OPERATIONS ASKS FOR A READ-COUNT FIGURE.
002020     05  WS-RECS-READ            PIC S9(9)   COMP-3  VALUE +0.
002030*    TOTAL APPLICATIONS THAT ACTUALLY MADE IT ONTO THE REPORT
002040*    (I.E. PASSED THE STATUS FILTER, IF ONE WAS SUPPLIED).
002050     05  WS-RECS-REPORTED        PIC S9(9)   COMP-3  VALUE +0.
002060*    TKT LS-071 -- GRAND COUNT/AMOUNT KEPT UNDER A REDEFINES OVER
002070*    A RAW X-FIELD SO THE VALUE LOW-VALUES CLEARS BOTH PACKED
002080*    FIELDS TO A CLEAN STARTING STATE IN 780-INIT-SUMMARY-TABLE
002090*    WITHOUT RELYING ON A SEPARATE MOVE ZERO FOR EACH ONE.
002100     05  WS-GRAND-COUNT-RAW      PIC X(04)   VALUE LOW-VALUES.
002110     05  WS-GRAND-COUNT REDEFINES WS-GRAND-COUNT-RAW
002120                                 PIC S9(7)   COMP-3.
002130*    WIDENED TO S9(11)V99 BY TKT LS-071 AFTER A QUARTERLY RUN'S
002140*    PORTFOLIO TOTAL OVERFLOWED THE OLD S9(9)V99 FIELD.
002150     05  WS-GRAND-AMOUNT-RAW     PIC X(07)   VALUE LOW-VALUES.
002160     05  WS-GRAND-AMOUNT REDEFINES WS-GRAND-AMOUNT-RAW
002170                                 PIC S9(11)V99 COMP-3.
002180     05  FILLER                  PIC X(04).
002190*
002200* WS-SUMMARY-TABLE -- TKT LS-062 REPLACED A SORT STEP WITH THIS
002210* FIXED THREE-ROW TABLE, ONE ROW PER DECISION BUCKET.  SINCE THE
002220* DECISION VALUE IS ALWAYS ONE OF EXACTLY THREE LITERALS, A
002230* SEARCH OVER THREE ROWS IS CHEAPER THAN SORTING THE WHOLE OUTPUT
002240* REGISTER BY DECISION JUST TO GROUP IT FOR SUBTOTALS.
002250 01  WS-SUMMARY-TABLE.
002260     05  WS-SUMMARY-ROW OCCURS 3 TIMES
002270                        INDEXED BY WS-SUM-NDX.
002280*        DECISION LITERAL FOR THIS ROW -- ELIGIBL/REVIEW /REJECT,
002290*        SET ONCE IN 780-INIT-SUMMARY-TABLE, NEVER CHANGED AGAIN.
002300         10  SUM-DECISION        PIC X(7).
002310*        HOW MANY APPLICATIONS HAVE LANDED IN THIS BUCKET SO FAR.
002320         10  SUM-COUNT           PIC S9(7)    COMP-3.
002330*        RUNNING DOLLAR TOTAL FOR THIS BUCKET -- SAME TKT LS-071
002340*        WIDTH BUMP AS THE GRAND TOTAL ABOVE.
002350         10  SUM-TOTAL-AMOUNT    PIC S9(11)V99 COMP-3.
002360         10  FILLER              PIC X(04).
002370*
002380* CALCULATION PARAMETERS PASSED TO LNELGCL -- LAYOUT MUST
002390* MATCH THE LK-CALC-PARMS LINKAGE GROUP IN THAT MODULE FIELD
002400* FOR FIELD, SINCE THIS IS A CALL INTERFACE, NOT A COPYBOOK.
002410 01  WS-CALC-PARMS.
002420*    ---- SIX FIELDS MOVED IN FROM WS-APP-RECORD BEFORE THE CALL.
002430     05  WS-CP-AMOUNT            PIC S9(9)V99   COMP-3.
002440     05  WS-CP-TENURE            PIC S9(3)      COMP-3.
002450     05  WS-CP-MONTHLY-INCOME    PIC S9(9)V99   COMP-3.
002460     05  WS-CP-MONTHLY-DEBT      PIC S9(9)V99   COMP-3.
002470     05  WS-CP-CREDIT-SCORE      PIC S9(3)      COMP-3.
002480     05  WS-CP-EMPLOYMENT-TYPE   PIC X(20).
002490*    ---- FOUR FIELDS LNELGCL FILLS IN, MOVED BACK OUT TO
002500*    WS-APP-RECORD AFTER THE CALL RETURNS.
002510     05  WS-CP-DTI               PIC S9(1)V9999 COMP-3.
002520     05  WS-CP-RISK-SCORE        PIC S9(3)      COMP-3.
002530     05  WS-CP-DECISION          PIC X(7).
002540     05  WS-CP-INTEREST-RATE     PIC S9(3)V9    COMP-3.
002550     05  FILLER                  PIC X(05).
002560*
002570*        *******************
002580*            report lines
002590*        *******************
002600* THE FIVE GROUPS BELOW ARE MOVED ONE AT A TIME INTO RPT-RECORD
002610* BEFORE EACH WRITE -- NONE OF THEM IS ITSELF THE FD RECORD.
002620*
002630* RPT-HEADER1 -- RUN DATE/TIME BANNER, WRITTEN ONCE AT THE TOP OF
002640* THE REPORT BY 800-INIT-REPORT, AFTER PAGE.
002650 01  RPT-HEADER1.
002660     05  FILLER                  PIC X(40)
002670               VALUE 'LOAN ELIGIBILITY REPORT           DATE: '.
002680     05  RPT-MM                  PIC 99.
002690     05  FILLER                  PIC X     VALUE '/'.
002700     05  RPT-DD                  PIC 99.
002710     05  FILLER                  PIC X     VALUE '/'.
002720     05  RPT-YY                  PIC 99.
002730     05  FILLER                  PIC X(20)
002740                    VALUE ' (mm/dd/yy)   TIME: '.
002750     05  RPT-HH                  PIC 99.
002760     05  FILLER                  PIC X     VALUE ':'.
002770     05  RPT-MIN                 PIC 99.
002780     05  FILLER                  PIC X     VALUE ':'.
002790     05  RPT-SS                  PIC 99.
002800     05  FILLER                  PIC X(55) VALUE SPACES.
002810* RPT-HEADER2 -- COLUMN CAPTION LINE, WRITTEN RIGHT AFTER
002820* RPT-HEADER1, ONE LINE DOWN.
002830 01  RPT-HEADER2.
002840     05  FILLER                  PIC X(40)
002850               VALUE 'NAME                                    '.
002860     05  FILLER                  PIC X(13) VALUE '      AMOUNT '.
002870     05  FILLER                  PIC X(5)  VALUE 'CRSC '.
002880     05  FILLER                  PIC X(6)  VALUE '   DTI'.
002890     05  FILLER                  PIC X(5)  VALUE ' RISK'.
002900     05  FILLER                  PIC X(7)  VALUE 'DECISON'.
002910     05  FILLER                  PIC X(6)  VALUE '  RATE'.
002920     05  FILLER                  PIC X(50) VALUE SPACES.
002930* RPT-DETAIL-LINE -- ONE PER REPORTED APPLICATION, BUILT IN
002940* 830-WRITE-DETAIL-LINE.  COLUMN WIDTHS LINE UP UNDER THE
002950* CAPTIONS IN RPT-HEADER2 ABOVE.
002960 01  RPT-DETAIL-LINE.
002970     05  RPT-FULL-NAME           PIC X(40).
002980     05  RPT-AMOUNT              PIC ZZZZZZZZZ9.99.
002990     05  FILLER                  PIC X(1)  VALUE SPACE.
003000     05  RPT-CREDIT-SCORE        PIC ZZZZ9.
003010     05  FILLER                  PIC X(1)  VALUE SPACE.
003020     05  RPT-DTI                 PIC 9.9999.
003030     05  FILLER                  PIC X(1)  VALUE SPACE.
003040     05  RPT-RISK-SCORE          PIC ZZZZ9.
003050     05  FILLER                  PIC X(1)  VALUE SPACE.
003060     05  RPT-DECISION            PIC X(7).
003070     05  FILLER                  PIC X(1)  VALUE SPACE.
003080*    WIDENED FROM PIC ZZ9.9 TO PIC ZZZ9.9 SO A RATE IN THE
003090*    HUNDREDS (SHOULD ONE EVER COME OUT OF 400-CALC-RATE) DOES
003100*    NOT TRUNCATE ON PRINT.
003110     05  RPT-RATE                PIC ZZZ9.9.
003120     05  FILLER                  PIC X(12) VALUE SPACES.
003130* RPT-SUBTOTAL-LINE -- ONE PER WS-SUMMARY-TABLE ROW, WRITTEN BY
003140* 860-WRITE-SUBTOTAL-LINE AFTER ALL DETAIL LINES ARE OUT.
003150 01  RPT-SUBTOTAL-LINE.
003160     05  FILLER                  PIC X(6)  VALUE 'TOTAL '.
003170     05  RPT-SUB-DECISION        PIC X(7).
003180     05  FILLER                  PIC X(8)  VALUE '  COUNT='.
003190     05  RPT-SUB-COUNT           PIC ZZZZ9.
003200     05  FILLER                  PIC X(8)  VALUE ' AMOUNT='.
003210     05  RPT-SUB-AMOUNT          PIC ZZZ,ZZZ,ZZZ.99.
003220     05  FILLER                  PIC X(79) VALUE SPACES.
003230* RPT-GRAND-TOTAL-LINE -- TKT LS-009, WRITTEN LAST BY
003240* 850-REPORT-ELIGIBILITY-TOTALS, TWO LINES DOWN FROM THE LAST
003250* SUBTOTAL LINE.
003260 01  RPT-GRAND-TOTAL-LINE.
003270     05  FILLER                  PIC X(12) VALUE 'GRAND TOTAL '.
003280     05  FILLER                  PIC X(8)  VALUE ' COUNT='.
003290     05  RPT-GT-COUNT            PIC ZZZZ9.
003300     05  FILLER                  PIC X(8)  VALUE ' AMOUNT='.
003310     05  RPT-GT-AMOUNT           PIC ZZZ,ZZZ,ZZZ.99.
003320     05  FILLER                  PIC X(78) VALUE SPACES.
003330*
003340******************************************************************
003350 PROCEDURE DIVISION.
003360******************************************************************
003370*
003380* 000-MAIN -- THE WHOLE RUN IN ONE PARAGRAPH: STAMP THE STARTUP
003390* DISPLAY, READ THE OPTIONAL FILTER CARD, OPEN FILES, PRIME THE
003400* REPORT HEADER AND SUMMARY TABLE, THEN LOOP OVER THE REGISTER
003410* ONE RECORD AT A TIME UNTIL END OF FILE, REPORT THE TOTALS, AND
003420* CLOSE DOWN.
003430 000-MAIN.
003440     ACCEPT CURRENT-DATE FROM DATE.
003450     ACCEPT CURRENT-TIME FROM TIME.
003460     DISPLAY 'LNAPBAT STARTED DATE = ' CURRENT-MONTH '/'
003470            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
003480     DISPLAY '             TIME = ' CURRENT-HOUR ':'
003490            CURRENT-MINUTE ':' CURRENT-SECOND.
003500*
003510     PERFORM 020-GET-RUN-PARM.
003520     PERFORM 700-OPEN-FILES THRU 700-EXIT.
003530     PERFORM 800-INIT-REPORT.
003540     PERFORM 780-INIT-SUMMARY-TABLE.
003550*
003560*    PRIME THE READ -- 710-READ-APPLICATION IS PERFORMED ONCE
003570*    HERE AND THEN AGAIN AT THE BOTTOM OF EVERY PASS THROUGH
003580*    100-PROCESS-APPLICATIONS, THE USUAL PRIMING-READ SHAPE FOR
003590*    A SEQUENTIAL MAIN LOOP.
003600     PERFORM 710-READ-APPLICATION THRU 710-EXIT.
003610     PERFORM 100-PROCESS-APPLICATIONS
003620             UNTIL WS-APPIN-EOF = 'Y'.
003630*
003640     PERFORM 850-REPORT-ELIGIBILITY-TOTALS.
003650     PERFORM 790-CLOSE-FILES.
003660*
003670     GOBACK.
003680*
003690* 020-GET-RUN-PARM -- TKT LS-018 -- A BLANK OPERATOR CARD MEANS
003700* "REPORT EVERYTHING", SO WE ONLY HONOUR THE FILTER WHEN THE
003710* CARD IS NON-BLANK.  THE ON EXCEPTION BRANCH COVERS A RUN WITH
003720* NO SYSIN CARD AT ALL, WHICH IS THE NORMAL NIGHTLY CASE.
003730 020-GET-RUN-PARM.
003740     ACCEPT WS-RUN-PARM-RAW FROM SYSIN
003750         ON EXCEPTION MOVE SPACES TO WS-RUN-PARM-RAW
003760     END-ACCEPT.
003770     IF WS-FILTER-STATUS NOT = SPACES
003780         MOVE 'Y' TO WS-PARM-SUPPLIED
003790     ELSE
003800         MOVE 'N' TO WS-PARM-SUPPLIED
003810     END-IF.
003820*
003830* 100-PROCESS-APPLICATIONS -- ONE PASS PER APPLICATION: SCORE IT,
003840* WRITE IT TO THE OUTPUT REGISTER, ADD IT TO THE REPORT IF IT
003850* PASSES THE STATUS FILTER, THEN READ THE NEXT RECORD.
003860 100-PROCESS-APPLICATIONS.
003870     ADD +1 TO WS-RECS-READ.
003880     MOVE APP-IN-RECORD TO WS-APP-RECORD.
003890*
003900*    SIX APPLICANT FIELDS OVER TO THE CALL INTERFACE -- SEE
003910*    WS-CALC-PARMS ABOVE FOR WHY THIS IS A SEPARATE GROUP
003920*    RATHER THAN CALLING LNELGCL WITH WS-APP-RECORD DIRECTLY.
003930     MOVE WS-APP-AMOUNT         TO WS-CP-AMOUNT.
003940     MOVE WS-APP-TENURE         TO WS-CP-TENURE.
003950     MOVE WS-APP-MONTHLY-INCOME TO WS-CP-MONTHLY-INCOME.
003960     MOVE WS-APP-MONTHLY-DEBT   TO WS-CP-MONTHLY-DEBT.
003970     MOVE WS-APP-CREDIT-SCORE   TO WS-CP-CREDIT-SCORE.
003980     MOVE WS-APP-EMPLOYMENT-TYPE TO WS-CP-EMPLOYMENT-TYPE.
003990*
004000     CALL 'LNELGCL' USING WS-CALC-PARMS.
004010*
004020*    FOUR RESULT FIELDS BACK OUT OF THE CALL INTERFACE AND ONTO
004030*    THE WORKING COPY OF THE APPLICATION RECORD.
004040     MOVE WS-CP-DTI           TO WS-APP-DTI.
004050     MOVE WS-CP-RISK-SCORE    TO WS-APP-RISK-SCORE.
004060     MOVE WS-CP-DECISION      TO WS-APP-DECISION.
004070     MOVE WS-CP-INTEREST-RATE TO WS-APP-INTEREST-RATE.
004080*    EVERY APPLICATION THAT REACHES THIS PROGRAM IS BEING SCORED
004090*    FOR THE FIRST TIME -- STATUS IS ALWAYS STAMPED SUBMITTED,
004100*    NEVER APPROVED OR REJECTED, BOTH OF WHICH ARE SET ELSEWHERE
004110*    BY THE APPROVAL WORKFLOW AFTER A HUMAN REVIEWS THE DECISION.
004120     MOVE 'SUBMITTED'         TO WS-APP-STATUS.
004130*
004140     PERFORM 730-WRITE-APPLICATIONS-OUT.
004150*
004160*    THE STATUS FILTER ONLY CONTROLS WHAT GOES ON THE REPORT AND
004170*    INTO THE RUNNING TOTALS -- SEE THE RERUN NOTE IN THE BANNER
004180*    COMMENT ABOVE.  THE RECORD IS ALWAYS WRITTEN TO
004190*    LOAN-APPLICATIONS-OUT REGARDLESS OF THIS TEST.
004200     IF NO-FILTER-REQUESTED
004210         OR WS-APP-STATUS = WS-FILTER-STATUS
004220         PERFORM 750-ACCUMULATE-TOTALS
004230         PERFORM 830-WRITE-DETAIL-LINE
004240         ADD +1 TO WS-RECS-REPORTED
004250     END-IF.
004260*
004270     PERFORM 710-READ-APPLICATION THRU 710-EXIT.
004280*
004290* 700-OPEN-FILES -- TKT LS-082 -- ALL THREE FILES ARE OPENED
004300* TOGETHER AND EACH STATUS IS CHECKED IN TURN; ANY ONE OF THEM
004310* FALLING THROUGH TO 700-FILE-ERROR ABENDS THE RUN.  THIS
004320* REPLACED THREE SEPARATE IF/DISPLAY/ABEND BLOCKS THAT USED TO
004330* REPEAT THE SAME LOGIC FOR EACH FILE.
004340 700-OPEN-FILES.
004350     OPEN INPUT  LOAN-APPLICATIONS-IN
004360          OUTPUT LOAN-APPLICATIONS-OUT
004370                 ELIGIBILITY-REPORT-OUT.
004380     IF WS-APPIN-STATUS NOT = '00'
004390       GO TO 700-FILE-ERROR
004400     END-IF.
004410     IF WS-APPOUT-STATUS NOT = '00'
004420       GO TO 700-FILE-ERROR
004430     END-IF.
004440     IF WS-REPORT-STATUS NOT = '00'
004450       GO TO 700-FILE-ERROR
004460     END-IF.
004470     GO TO 700-EXIT.
004480 700-FILE-ERROR.
004490*    ALL THREE STATUS CODES ARE DISPLAYED TOGETHER SO THE
004500*    OPERATOR DOES NOT HAVE TO RERUN JUST TO SEE WHICH OF THE
004510*    THREE FILES ACTUALLY FAILED TO OPEN.
004520     DISPLAY 'ERROR OPENING LOAN-SYS FILES. RCS: IN='
004530             WS-APPIN-STATUS ' OUT=' WS-APPOUT-STATUS
004540             ' RPT=' WS-REPORT-STATUS.
004550     DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'.
004560     MOVE 16 TO RETURN-CODE.
004570     MOVE 'Y' TO WS-APPIN-EOF.
004580 700-EXIT.
004590     EXIT.
004600*
004610* 710-READ-APPLICATION -- TKT LS-082 -- STATUS '00' IS THE
004620* NORMAL CASE, '10' IS END OF FILE (NOT AN ERROR), AND ANYTHING
004630* ELSE IS A GENUINE I/O ERROR THAT ABENDS THE RUN THROUGH
004640* 710-ERROR-RTN RATHER THAN LEAVING THE LOOP RUNNING ON BAD DATA.
004650 710-READ-APPLICATION.
004660     READ LOAN-APPLICATIONS-IN INTO WS-APP-RECORD
004670       AT END MOVE 'Y' TO WS-APPIN-EOF.
004680     EVALUATE WS-APPIN-STATUS
004690        WHEN '00'
004700             CONTINUE
004710        WHEN '10'
004720             MOVE 'Y' TO WS-APPIN-EOF
004730        WHEN OTHER
004740            DISPLAY 'APPLICATION INPUT FILE I/O ERROR. RC: '
004750                        WS-APPIN-STATUS
004760            GO TO 710-ERROR-RTN
004770     END-EVALUATE.
004780     GO TO 710-EXIT.
004790 710-ERROR-RTN.
004800     MOVE 16 TO RETURN-CODE.
004810     MOVE 'Y' TO WS-APPIN-EOF.
004820 710-EXIT.
004830     EXIT.
004840*
004850* 730-WRITE-APPLICATIONS-OUT -- WRITES THE SCORED RECORD BACK TO
004860* THE OUTPUT REGISTER.  A WRITE ERROR HERE IS LOGGED BUT DOES
004870* NOT ABEND THE RUN -- THE NIGHTLY FEED HAS NEVER HAD A BAD
004880* WRITE STATUS IN PRODUCTION, SO THIS WAS LEFT AS A DISPLAY-ONLY
004890* WARNING RATHER THAN A SECOND GO TO ERROR ROUTE.
004900 730-WRITE-APPLICATIONS-OUT.
004910     MOVE WS-APP-RECORD TO APP-OUT-RECORD.
004920     WRITE APP-OUT-RECORD.
004930     EVALUATE WS-APPOUT-STATUS
004940        WHEN '00'
004950             CONTINUE
004960        WHEN OTHER
004970            DISPLAY 'APPLICATION OUTPUT FILE I/O ERROR. RC: '
004980                        WS-APPOUT-STATUS
004990     END-EVALUATE.
005000*
005010* 750-ACCUMULATE-TOTALS -- TKT LS-062 -- FIXED THREE-BUCKET
005020* TABLE, NO SORT STEP NEEDED.  BUCKET 1=ELIGIBL, 2=REVIEW,
005030* 3=REJECT (SEE 780-INIT-SUMMARY-TABLE BELOW FOR WHERE THE
005040* LITERALS ARE LOADED).  A DECISION THAT MATCHES NONE OF THE
005050* THREE ROWS IS A PROGRAM BUG IN LNELGCL, NOT BAD INPUT DATA,
005060* SO IT IS LOGGED BUT DOES NOT STOP THE RUN.
005070 750-ACCUMULATE-TOTALS.
005080     SET WS-SUM-NDX TO 1.
005090     SEARCH WS-SUMMARY-ROW
005100         AT END
005110             DISPLAY 'UNKNOWN DECISION ON ACCUMULATE: '
005120                     WS-APP-DECISION
005130         WHEN SUM-DECISION (WS-SUM-NDX) = WS-APP-DECISION
005140             ADD +1 TO SUM-COUNT (WS-SUM-NDX)
005150             ADD WS-APP-AMOUNT TO SUM-TOTAL-AMOUNT (WS-SUM-NDX)
005160     END-SEARCH.
005170     ADD +1 TO WS-GRAND-COUNT.
005180     ADD WS-APP-AMOUNT TO WS-GRAND-AMOUNT.
005190*
005200* 780-INIT-SUMMARY-TABLE -- LOADS THE THREE DECISION LITERALS
005210* AND ZEROES EVERY COUNTER AND AMOUNT BEFORE THE READ LOOP
005220* STARTS.  RUN ONCE, FROM 000-MAIN, BEFORE THE FIRST READ.
005230 780-INIT-SUMMARY-TABLE.
005240     MOVE 'ELIGIBL' TO SUM-DECISION (1).
005250     MOVE 'REVIEW ' TO SUM-DECISION (2).
005260     MOVE 'REJECT ' TO SUM-DECISION (3).
005270     MOVE 0 TO SUM-COUNT (1) SUM-COUNT (2) SUM-COUNT (3).
005280     MOVE 0 TO SUM-TOTAL-AMOUNT (1) SUM-TOTAL-AMOUNT (2)
005290                SUM-TOTAL-AMOUNT (3).
005300     MOVE 0 TO WS-GRAND-COUNT.
005310     MOVE 0 TO WS-GRAND-AMOUNT.
005320*
005330* 790-CLOSE-FILES -- RUN ONCE AT THE END OF A NORMAL RUN.  NOT
005340* PERFORMED ON THE 700-FILE-ERROR PATH -- A FAILED OPEN NEVER
005350* GOT THE FILES OPEN IN THE FIRST PLACE.
005360 790-CLOSE-FILES.
005370     CLOSE LOAN-APPLICATIONS-IN.
005380     CLOSE LOAN-APPLICATIONS-OUT.
005390     CLOSE ELIGIBILITY-REPORT-OUT.
005400*
005410* 800-INIT-REPORT -- STAMPS THE RUN DATE/TIME INTO RPT-HEADER1
005420* AND WRITES THE TWO HEADER LINES ONCE, BEFORE ANY DETAIL LINE.
005430* AFTER PAGE STARTS THE REPORT AT THE TOP OF A NEW FORM.
005440 800-INIT-REPORT.
005450     MOVE CURRENT-YEAR   TO RPT-YY.
005460     MOVE CURRENT-MONTH  TO RPT-MM.
005470     MOVE CURRENT-DAY    TO RPT-DD.
005480     MOVE CURRENT-HOUR   TO RPT-HH.
005490     MOVE CURRENT-MINUTE TO RPT-MIN.
005500     MOVE CURRENT-SECOND TO RPT-SS.
005510     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.
005520     WRITE RPT-RECORD FROM RPT-HEADER2 AFTER 1.
005530*
005540* 830-WRITE-DETAIL-LINE -- ONE LINE PER REPORTED APPLICATION,
005550* ONLY CALLED FOR RECORDS THAT PASSED THE STATUS FILTER TEST IN
005560* 100-PROCESS-APPLICATIONS.
005570 830-WRITE-DETAIL-LINE.
005580     MOVE WS-APP-FULL-NAME    TO RPT-FULL-NAME.
005590     MOVE WS-APP-AMOUNT       TO RPT-AMOUNT.
005600     MOVE WS-APP-CREDIT-SCORE TO RPT-CREDIT-SCORE.
005610     MOVE WS-APP-DTI          TO RPT-DTI.
005620     MOVE WS-APP-RISK-SCORE   TO RPT-RISK-SCORE.
005630     MOVE WS-APP-DECISION     TO RPT-DECISION.
005640     MOVE WS-APP-INTEREST-RATE TO RPT-RATE.
005650     WRITE RPT-RECORD FROM RPT-DETAIL-LINE AFTER 1.
005660*
005670* 850-REPORT-ELIGIBILITY-TOTALS -- WRITES THE THREE SUBTOTAL
005680* LINES (ONE PER WS-SUMMARY-TABLE ROW) FOLLOWED BY THE GRAND
005690* TOTAL FOOTER.  RUN ONCE, AFTER THE LAST APPLICATION HAS BEEN
005700* PROCESSED, FROM 000-MAIN.
005710 850-REPORT-ELIGIBILITY-TOTALS.
005720     SET WS-SUM-NDX TO 1.
005730     PERFORM 860-WRITE-SUBTOTAL-LINE
005740         VARYING WS-SUM-NDX FROM 1 BY 1
005750         UNTIL WS-SUM-NDX > 3.
005760     MOVE WS-GRAND-COUNT  TO RPT-GT-COUNT.
005770     MOVE WS-GRAND-AMOUNT TO RPT-GT-AMOUNT.
005780     WRITE RPT-RECORD FROM RPT-GRAND-TOTAL-LINE AFTER 2.
005790*
005800* 860-WRITE-SUBTOTAL-LINE -- ONE CALL PER WS-SUMMARY-TABLE ROW,
005810* DRIVEN BY THE VARYING CLAUSE IN 850- ABOVE, NOT BY A SEPARATE
005820* INDEX OF ITS OWN.
005830 860-WRITE-SUBTOTAL-LINE.
005840     MOVE SUM-DECISION (WS-SUM-NDX)     TO RPT-SUB-DECISION.
005850     MOVE SUM-COUNT (WS-SUM-NDX)        TO RPT-SUB-COUNT.
005860     MOVE SUM-TOTAL-AMOUNT (WS-SUM-NDX) TO RPT-SUB-AMOUNT.
005870     WRITE RPT-RECORD FROM RPT-SUBTOTAL-LINE AFTER 2.
